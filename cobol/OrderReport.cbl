000100******************************************************************
000200* This program is to print the Order Detail report and the
000300*    Insufficient Stock report for one checkout commit run.
000400*
000500* Used File
000600*    - Order File (Line Sequential): ORDERS.TXT
000700*    - Insufficient Stock Report (Line Sequential): SHORTAGE.TXT
000800*    - Order Detail Report File: ORDRPT.TXT
000900*    - Insufficient Stock Report File: STOCKRPT.TXT
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ORDER-REPORT.
001500 AUTHOR.                     A MOHANTY,
001600                             B S KIM,
001700                             E C SVESHNIKOVA,
001800                             N CHATTOPADHYAY.
001900 INSTALLATION.               HAPPYSHOP DP CENTER.
002000 DATE-WRITTEN.               01-11-1987.
002100 DATE-COMPILED.
002200 SECURITY.                   UNCLASSIFIED.
002300******************************************************************
002400* CHANGE LOG
002500*
002600*    01-11-1987  AM   HS-0036  INITIAL VERSION -- ORDER DETAIL
002700*                              REPORT ONLY.
002800*    01-28-1999  BSK  HS-0036  ADDED THE INSUFFICIENT STOCK
002900*                              REPORT FROM SHORTAGE.TXT.
003000*    03-22-1999  BSK  HS-0058  Y2K REVIEW -- ORDER TIMESTAMPS
003100*                              PRINTED STRAIGHT FROM THE 4-DIGIT-
003200*                              YEAR ORDER RECORD, NO CHANGE
003300*                              REQUIRED. SIGNED OFF.
003400*    10-05-1999  NC   HS-0062  DROPPED THE GRAND-TOTAL LINE AND
003500*                              THE PAGE-SKIP LOGIC CARRIED OVER
003600*                              FROM THE OLD INVENTORY REPORT --
003700*                              FINANCE WANTS LINE ITEMS ONLY, NO
003800*                              REPORT-LEVEL TOTALS.
003900*    04-14-2001  ECS  HS-0079  REWORDED THE INSUFFICIENT STOCK
004000*                              LINE TO THE "ONLY N AVAILABLE, N
004100*                              REQUESTED" WORDING CUSTOMER
004200*                              SERVICE ASKED FOR.
004300******************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            HAPPYSHOP-DP1.
004800 OBJECT-COMPUTER.            HAPPYSHOP-DP1.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT  ORDER-FILE-IN
005500             ASSIGN TO "ORDERS.TXT"
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT  SHORTAGE-FILE-IN
005900             ASSIGN TO "SHORTAGE.TXT"
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT  ORDER-REPORT-OUT
006300             ASSIGN TO "ORDRPT.TXT"
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT  STOCK-REPORT-OUT
006700             ASSIGN TO "STOCKRPT.TXT"
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ORDER-FILE-IN
007500     RECORD CONTAINS 1005 CHARACTERS
007600     DATA RECORD IS ORDER-RECORD.
007700     COPY "OrderRecord.cpy".
007800
007900 FD  SHORTAGE-FILE-IN
008000     RECORD CONTAINS 50 CHARACTERS
008100     DATA RECORD IS INSUFFICIENT-STOCK-LINE.
008200     COPY "InsuffRecord.cpy".
008300
008400 FD  ORDER-REPORT-OUT
008500     RECORD CONTAINS 80 CHARACTERS
008600     DATA RECORD IS ORDER-REPORT-LINE.
008700 01  ORDER-REPORT-LINE           PIC X(80).
008800
008900 FD  STOCK-REPORT-OUT
009000     RECORD CONTAINS 80 CHARACTERS
009100     DATA RECORD IS STOCK-REPORT-LINE.
009200 01  STOCK-REPORT-LINE           PIC X(80).
009300*-----------------------------------------------------------------
009400 WORKING-STORAGE             SECTION.
009500*-----------------------------------------------------------------
009600*    Report-title text for the two reports this program prints,
009700*    kept as one alternately-viewed record the way this shop's
009800*    old inventory report kept its day-name table.
009900 01  REPORT-TITLE-RECORD.
010000     05  FILLER              PIC X(30) VALUE "ORDER DETAIL REPORT".
010100     05  FILLER              PIC X(30) VALUE "INSUFFICIENT STOCK REPORT".
010200 01  REPORT-TITLE-TABLE REDEFINES REPORT-TITLE-RECORD.
010300     05  REPORT-TITLE        PIC X(30) OCCURS 2 TIMES.
010400
010500*    This record is for printing the header block of one order.
010600 01  ORDER-HEADER-LINE.
010700     05  FILLER              PIC X(01) VALUE SPACES.
010800     05  FILLER              PIC X(10) VALUE "ORDER NO.".
010900     05  OH-ORDER-ID-O       PIC Z(8)9.
011000     05  FILLER              PIC X(02) VALUE SPACES.
011100     05  FILLER              PIC X(07) VALUE "STATE: ".
011200     05  OH-ORDER-STATE-O    PIC X(11).
011300 01  ORDER-HEADER-LINE-ALT REDEFINES ORDER-HEADER-LINE.
011400     05  FILLER              PIC X(80).
011500
011600*    This record is for printing the three order timestamps.
011700 01  ORDER-STAMPS-LINE.
011800     05  FILLER              PIC X(01) VALUE SPACES.
011900     05  FILLER              PIC X(12) VALUE "ORDERED    :".
012000     05  OS-ORDERED-O        PIC X(19).
012100     05  FILLER              PIC X(02) VALUE SPACES.
012200     05  FILLER              PIC X(13) VALUE "PROGRESSING:".
012300     05  OS-PROGRESSING-O    PIC X(19).
012400     05  FILLER              PIC X(02) VALUE SPACES.
012500     05  FILLER              PIC X(11) VALUE "COLLECTED:".
012600     05  OS-COLLECTED-O      PIC X(19).
012700
012800*    This record is for printing one order item line.
012900 01  ORDER-ITEM-LINE.
013000     05  FILLER              PIC X(01) VALUE SPACES.
013100     05  OI-PRODUCT-ID-O     PIC X(04).
013200     05  FILLER              PIC X(02) VALUE SPACES.
013300     05  OI-DESCRIPTION-O    PIC X(30).
013400     05  FILLER              PIC X(01) VALUE SPACES.
013500     05  OI-UNIT-PRICE-O     PIC ZZZ9.99.
013600     05  FILLER              PIC X(02) VALUE SPACES.
013700     05  OI-QUANTITY-O       PIC ZZZZ9.
013800
013900*    This record is for printing one insufficient-stock line in
014000*    the bullet wording customer service asked for.
014100 01  STOCK-SHORT-LINE.
014200     05  FILLER              PIC X(01) VALUE SPACES.
014300     05  SS-PRODUCT-ID-O     PIC X(04).
014400     05  FILLER              PIC X(02) VALUE ", ".
014500     05  SS-DESCRIPTION-O    PIC X(30).
014600     05  FILLER              PIC X(02) VALUE " (".
014700     05  FILLER              PIC X(05) VALUE "Only ".
014800     05  SS-STOCK-O          PIC Z(4)9.
014900     05  FILLER              PIC X(11) VALUE " available,".
015000     05  SS-ORDERED-O        PIC Z(4)9.
015100     05  FILLER              PIC X(10) VALUE " requested".
015200     05  FILLER              PIC X(01) VALUE ")".
015300
015400*    Standalone EOF flag for the shortage side-file -- kept off
015500*    the main counters group since the shortage pass runs on its
015600*    own cadence, independent of the order-detail pass.
015700 77  SHORTAGE-EOF-SW                 PIC X(01) VALUE "N".
015800     88  SHORTAGE-EOF                            VALUE "Y".
015900 01  SWITCHES-AND-COUNTERS.
016000     05  ORDER-EOF-SW                PIC X(01) VALUE "N".
016100         88  ORDER-EOF                          VALUE "Y".
016200     05  ORDER-READ-CNT              PIC S9(05) COMP VALUE ZERO.
016300     05  SHORTAGE-READ-CNT           PIC S9(05) COMP VALUE ZERO.
016400     05  WS-ITEM-IDX                 PIC S9(04) COMP VALUE ZERO.
016500
016600******************************************************************
016700 PROCEDURE                   DIVISION.
016800*-----------------------------------------------------------------
016900* Main procedure
017000*-----------------------------------------------------------------
017100 100-PRINT-ORDER-REPORTS.
017200     PERFORM 200-INITIATE-ORDER-REPORTS.
017300     PERFORM 200-PRINT-ORDER-DETAIL   UNTIL ORDER-EOF.
017400     PERFORM 200-PRINT-STOCK-SHORTAGE UNTIL SHORTAGE-EOF.
017500     PERFORM 200-TERMINATE-ORDER-REPORTS.
017600
017700     STOP RUN.
017800
017900******************************************************************
018000* Open every file, print both report titles, and read the first
018100* record of each input file.
018200*-----------------------------------------------------------------
018300 200-INITIATE-ORDER-REPORTS.
018400     PERFORM 300-OPEN-REPORT-FILES.
018500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
018600     PERFORM 300-PRINT-REPORT-TITLES.
018700     PERFORM 300-READ-ORDER-FILE.
018800     PERFORM 300-READ-SHORTAGE-FILE.
018900
019000*-----------------------------------------------------------------
019100* Print one order's header block, timestamps, and item lines,
019200* then read the next order.  No grand total line is printed --
019300* this report is line items only.
019400*-----------------------------------------------------------------
019500 200-PRINT-ORDER-DETAIL.
019600     PERFORM 300-PRINT-ORDER-HEADER-BLOCK.
019700     PERFORM 300-PRINT-ORDER-ITEMS.
019800     PERFORM 300-READ-ORDER-FILE.
019900
020000*-----------------------------------------------------------------
020100* Print one insufficient-stock bullet line, then read the next.
020200*-----------------------------------------------------------------
020300 200-PRINT-STOCK-SHORTAGE.
020400     PERFORM 300-PRINT-ONE-SHORTAGE-LINE.
020500     PERFORM 300-READ-SHORTAGE-FILE.
020600
020700*-----------------------------------------------------------------
020800* Close every file -- no footer counts are printed to either
020900* report, only to the operator console.
021000*-----------------------------------------------------------------
021100 200-TERMINATE-ORDER-REPORTS.
021200     DISPLAY "ORDER-REPORT: " ORDER-READ-CNT    " ORDERS PRINTED.".
021300     DISPLAY "ORDER-REPORT: " SHORTAGE-READ-CNT  " SHORTAGE LINES".
021400     PERFORM 300-CLOSE-REPORT-FILES.
021500
021600******************************************************************
021700 300-OPEN-REPORT-FILES.
021800     OPEN    INPUT   ORDER-FILE-IN
021900             INPUT   SHORTAGE-FILE-IN
022000             OUTPUT  ORDER-REPORT-OUT
022100             OUTPUT  STOCK-REPORT-OUT.
022200
022300*-----------------------------------------------------------------
022400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022500     INITIALIZE SWITCHES-AND-COUNTERS.
022600
022700*-----------------------------------------------------------------
022800 300-READ-ORDER-FILE.
022900     READ    ORDER-FILE-IN
023000             AT END      MOVE "Y" TO ORDER-EOF-SW
023100             NOT AT END  ADD 1 TO ORDER-READ-CNT.
023200
023300*-----------------------------------------------------------------
023400 300-READ-SHORTAGE-FILE.
023500     READ    SHORTAGE-FILE-IN
023600             AT END      MOVE "Y" TO SHORTAGE-EOF-SW
023700             NOT AT END  ADD 1 TO SHORTAGE-READ-CNT.
023800
023900*-----------------------------------------------------------------
024000* Print both report titles once, up front.
024100*-----------------------------------------------------------------
024200 300-PRINT-REPORT-TITLES.
024300     MOVE    SPACES          TO  ORDER-REPORT-LINE.
024400     MOVE    REPORT-TITLE (1) TO ORDER-REPORT-LINE.
024500     WRITE   ORDER-REPORT-LINE.
024600     MOVE    SPACES          TO  STOCK-REPORT-LINE.
024700     MOVE    REPORT-TITLE (2) TO STOCK-REPORT-LINE.
024800     WRITE   STOCK-REPORT-LINE.
024900
025000*-----------------------------------------------------------------
025100* Print the order number/state line and the three timestamp
025200* lines for the order now in ORDER-RECORD.
025300*-----------------------------------------------------------------
025400 300-PRINT-ORDER-HEADER-BLOCK.
025500     MOVE    ORDER-ID        TO  OH-ORDER-ID-O.
025600     MOVE    ORDER-STATE     TO  OH-ORDER-STATE-O.
025700     WRITE   ORDER-REPORT-LINE FROM ORDER-HEADER-LINE.
025800     MOVE    ORDERED-DATETIME    TO  OS-ORDERED-O.
025900     MOVE    PROGRESSING-DATETIME TO OS-PROGRESSING-O.
026000     MOVE    COLLECTED-DATETIME  TO  OS-COLLECTED-O.
026100     WRITE   ORDER-REPORT-LINE FROM ORDER-STAMPS-LINE.
026200
026300*-----------------------------------------------------------------
026400* Print one item line per order line on the order now in
026500* ORDER-RECORD.
026600*-----------------------------------------------------------------
026700 300-PRINT-ORDER-ITEMS.
026800     PERFORM 400-PRINT-ONE-ORDER-ITEM
026900             VARYING WS-ITEM-IDX FROM 1 BY 1
027000             UNTIL WS-ITEM-IDX > ORDER-LINE-COUNT.
027100
027200*-----------------------------------------------------------------
027300* Print one bullet line for the shortage now in
027400* INSUFFICIENT-STOCK-LINE.
027500*-----------------------------------------------------------------
027600 300-PRINT-ONE-SHORTAGE-LINE.
027700     MOVE    IS-PRODUCT-ID           TO  SS-PRODUCT-ID-O.
027800     MOVE    IS-PRODUCT-DESCRIPTION  TO  SS-DESCRIPTION-O.
027900     MOVE    IS-STOCK-QUANTITY       TO  SS-STOCK-O.
028000     MOVE    IS-ORDERED-QUANTITY     TO  SS-ORDERED-O.
028100     WRITE   STOCK-REPORT-LINE       FROM    STOCK-SHORT-LINE.
028200
028300*-----------------------------------------------------------------
028400 300-CLOSE-REPORT-FILES.
028500     CLOSE   ORDER-FILE-IN
028600             SHORTAGE-FILE-IN
028700             ORDER-REPORT-OUT
028800             STOCK-REPORT-OUT.
028900
029000******************************************************************
029100 400-PRINT-ONE-ORDER-ITEM.
029200     MOVE    OL-PRODUCT-ID (WS-ITEM-IDX)          TO
029300             OI-PRODUCT-ID-O.
029400     MOVE    OL-PRODUCT-DESCRIPTION (WS-ITEM-IDX) TO
029500             OI-DESCRIPTION-O.
029600     MOVE    OL-UNIT-PRICE (WS-ITEM-IDX)          TO
029700             OI-UNIT-PRICE-O.
029800     MOVE    OL-ORDERED-QUANTITY (WS-ITEM-IDX)    TO
029900             OI-QUANTITY-O.
030000     WRITE   ORDER-REPORT-LINE FROM ORDER-ITEM-LINE.
