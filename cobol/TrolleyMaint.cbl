000100******************************************************************
000200* This program is to run the catalogue search / add-to-trolley
000300*    terminal loop for one customer session, ACCEPTing from and
000400*    DISPLAYing to the console -- no Screen Section.
000500*
000600* Used File
000700*    - Product Master (Indexed Sequential): PRODMAST
000800*    - Trolley Line File (Line Sequential Out): TROLLEY.TXT
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 TROLLEY-UPDATE.
001400 AUTHOR.                     B S KIM.
001500 INSTALLATION.               HAPPYSHOP DP CENTER.
001600 DATE-WRITTEN.               11-17-1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900******************************************************************
002000* CHANGE LOG
002100*
002200*    11-17-1986  BSK  HS-0032  INITIAL VERSION -- PRODUCT SEARCH
002300*                              LOOP ONLY, NO ADD-TO-TROLLEY YET.
002400*    12-08-1998  BSK  HS-0032  ADDED THE ADD-TO-TROLLEY PROMPTS AND
002500*                              THE IN-MEMORY TROLLEY TABLE, CALLS
002600*                              MERGE-LINES TO KEEP IT MERGED AND
002700*                              SORTED AFTER EVERY ADD.
002800*    01-05-1999  BSK  HS-0032  Y2K REVIEW -- NO DATE FIELDS KEPT
002900*                              ON THE TROLLEY TABLE, NO CHANGE
003000*                              REQUIRED. SIGNED OFF.
003100*    02-19-1999  AM   HS-0048  LOW-STOCK NOTICE ADDED TO THE
003200*                              SEARCH MESSAGE WHEN STOCK DROPS
003300*                              BELOW 100 UNITS.
003400*    08-03-2000  NC   HS-0066  TROLLEY TABLE NOW WRITES OUT TO
003500*                              TROLLEY.TXT ON EXIT SO CHECKOUT-
003600*                              COMMIT CAN PICK IT UP AS A BATCH
003700*                              RUN INSTEAD OF STAYING IN STORAGE
003800*                              FOR THE LIFE OF THE TERMINAL
003900*                              SESSION.
004000*    03-11-2002  ECS  HS-0083  FOUND-PRODUCT MESSAGE NOW SHOWS THE
004100*                              UNIT PRICE -- IT WAS BUILDING THE
004200*                              MESSAGE WITH A BARE "$" AND NO
004300*                              AMOUNT.  ALSO MADE ADD-TO-TROLLEY
004400*                              DISPLAY THE TROLLEY CONTENTS AFTER
004500*                              EVERY ADD INSTEAD OF JUST THE
004600*                              "ADDED TO TROLLEY" MESSAGE.
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            HAPPYSHOP-DP1.
005200 OBJECT-COMPUTER.            HAPPYSHOP-DP1.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  PRODUCT-FILE
005900             ASSIGN TO "PRODMAST"
006000             ORGANIZATION IS INDEXED
006100             ACCESS MODE IS RANDOM
006200             RECORD KEY IS PRODUCT-ID
006300             FILE STATUS IS PRODMAST-FILE-STAT.
006400
006500     SELECT  TROLLEY-FILE-OUT
006600             ASSIGN TO "TROLLEY.TXT"
006700             ORGANIZATION IS LINE SEQUENTIAL.
006800
006900******************************************************************
007000 DATA                        DIVISION.
007100*-----------------------------------------------------------------
007200 FILE                        SECTION.
007300 FD  PRODUCT-FILE
007400     RECORD CONTAINS 75 CHARACTERS
007500     DATA RECORD IS PRODUCT-RECORD.
007600     COPY "ProductRecord.cpy".
007700
007800 FD  TROLLEY-FILE-OUT
007900     RECORD CONTAINS 14 CHARACTERS
008000     DATA RECORD IS TROLLEY-LINE-RECORD.
008100     COPY "TrolleyRecord.cpy".
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE             SECTION.
008400*-----------------------------------------------------------------
008500*    Standalone held-product flag -- kept off the main counters
008600*    group since it tracks the outcome of the last search, not a
008700*    running tally.
008800 77  HELD-PRODUCT-SW                 PIC X(01) VALUE "N".
008900     88  HELD-PRODUCT-FOUND                     VALUE "Y".
009000 01  SWITCHES-AND-COUNTERS.
009100     05  DONE-SW                     PIC X(01) VALUE "N".
009200         88  CUSTOMER-DONE                      VALUE "Y".
009300     05  WS-TROLLEY-LINE-COUNT       PIC S9(04) COMP VALUE ZERO.
009400     05  WS-ORG-LINE-COUNT           PIC S9(04) COMP VALUE ZERO.
009500     05  WS-OUT-IDX                  PIC S9(04) COMP VALUE ZERO.
009600
009700*    Held product from the last successful search -- add-to-
009800*    trolley draws its master fields from here, per the search/
009900*    add contract.
010000 01  HELD-PRODUCT.
010100     05  HP-PRODUCT-ID                PIC X(04).
010200     05  HP-PRODUCT-DESCRIPTION       PIC X(30).
010300     05  HP-PRODUCT-IMAGE-NAME        PIC X(20).
010400     05  HP-UNIT-PRICE                PIC S9(5)V99.
010500     05  HP-STOCK-QUANTITY            PIC S9(5).
010600 01  HELD-PRODUCT-ID-VIEW REDEFINES HELD-PRODUCT.
010700     05  HP-PRODUCT-ID-NUMERIC        PIC 9(04).
010800     05  FILLER                       PIC X(55).
010900
011000*    Trolley table carried across the whole terminal session,
011100*    merged and re-sorted by MERGE-LINES after every add.
011200 01  TROLLEY-TABLE.
011300     05  TROLLEY-LINE OCCURS 20 TIMES.
011400         10  TL-PRODUCT-ID            PIC X(04).
011500         10  TL-PRODUCT-DESCRIPTION   PIC X(30).
011600         10  TL-PRODUCT-IMAGE-NAME    PIC X(20).
011700         10  TL-UNIT-PRICE            PIC S9(5)V99.
011800         10  TL-STOCK-QUANTITY        PIC S9(5).
011900         10  TL-ORDERED-QUANTITY      PIC S9(5).
012000
012100*    Raw two-line table handed to MERGE-LINES for one add-to-
012200*    trolley call: the current trolley contents plus the one new
012300*    line being added.
012400 01  WS-MERGE-RAW-COUNT              PIC S9(04) COMP VALUE ZERO.
012500 01  WS-MERGE-RAW-TABLE.
012600     05  WS-MERGE-RAW-LINE OCCURS 40 TIMES.
012700         10  WS-MR-PRODUCT-ID         PIC X(04).
012800         10  WS-MR-DESCRIPTION        PIC X(30).
012900         10  WS-MR-IMAGE-NAME         PIC X(20).
013000         10  WS-MR-UNIT-PRICE         PIC S9(5)V99.
013100         10  WS-MR-STOCK-QUANTITY     PIC S9(5).
013200         10  WS-MR-ORDERED-QUANTITY   PIC S9(5).
013300
013400 01  SS-PRODUCT-ID                   PIC X(04).
013500 01  SS-ADD-QUANTITY                 PIC S9(5).
013600
013700 01  FILE-STATUS-AREA.
013800     05  PRODMAST-FILE-STAT         PIC X(02).
013900
014000*    Result message lines built by the search paragraphs and
014100*    shown on the message screen.
014200 01  SEARCH-MESSAGE-LINE-1           PIC X(60).
014300 01  SEARCH-MESSAGE-LINE-2           PIC X(60).
014400 01  WS-PRICE-EDIT                   PIC ZZZZ9.99.
014500 01  ADD-MESSAGE-LINE                PIC X(60).
014600
014700*    "Your Trolley" banner line, displayed once ahead of the
014800*    display table every time the trolley is rebuilt.
014900 01  TROLLEY-DISPLAY-LINE            PIC X(60)
015000                         VALUE "YOUR TROLLEY:".
015100 01  TROLLEY-DISPLAY-TABLE.
015200     05  TROLLEY-DISPLAY-ENTRY OCCURS 20 TIMES PIC X(60).
015300
015400******************************************************************
015500 PROCEDURE                   DIVISION.
015600*-----------------------------------------------------------------
015700* Main procedure
015800*-----------------------------------------------------------------
015900 100-RUN-TROLLEY-SESSION.
016000     PERFORM 200-INITIATE-TROLLEY-SESSION.
016100     PERFORM 200-PROCEED-TROLLEY-SESSION UNTIL CUSTOMER-DONE.
016200     PERFORM 200-TERMINATE-TROLLEY-SESSION.
016300
016400     STOP RUN.
016500
016600******************************************************************
016700* Open the product master, write nothing to the trolley file
016800* until the customer checks out of the session.
016900*-----------------------------------------------------------------
017000 200-INITIATE-TROLLEY-SESSION.
017100     PERFORM 300-OPEN-PRODUCT-FILE.
017200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
017300
017400*-----------------------------------------------------------------
017500* One turn of the terminal loop: search for a product, and if
017600* the customer asks for it, add it to the trolley.
017700*-----------------------------------------------------------------
017800 200-PROCEED-TROLLEY-SESSION.
017900     PERFORM 300-ACCEPT-PRODUCT-ID.
018000     IF  SS-PRODUCT-ID = SPACES
018100         MOVE "Please type ProductID" TO SEARCH-MESSAGE-LINE-1
018200         MOVE SPACES                  TO SEARCH-MESSAGE-LINE-2
018300         MOVE "N"                     TO HELD-PRODUCT-SW
018400     ELSE
018500         PERFORM 300-LOOKUP-PRODUCT
018600     END-IF.
018700     DISPLAY SEARCH-MESSAGE-LINE-1.
018800     DISPLAY SEARCH-MESSAGE-LINE-2.
018900     IF  HELD-PRODUCT-FOUND
019000         PERFORM 300-ACCEPT-ADD-QUANTITY
019100         PERFORM 300-ADD-TO-TROLLEY
019200         DISPLAY ADD-MESSAGE-LINE
019300     END-IF.
019400     PERFORM 300-ACCEPT-DONE-FLAG.
019500
019600*-----------------------------------------------------------------
019700* Open the trolley output file, write the final merged trolley,
019800* close everything.
019900*-----------------------------------------------------------------
020000 200-TERMINATE-TROLLEY-SESSION.
020100     PERFORM 300-OPEN-TROLLEY-FILE-OUT.
020200     PERFORM 300-WRITE-TROLLEY-LINES.
020300     PERFORM 300-CLOSE-TROLLEY-FILES.
020400
020500******************************************************************
020600 300-OPEN-PRODUCT-FILE.
020700     OPEN    INPUT   PRODUCT-FILE.
020800
020900*-----------------------------------------------------------------
021000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021100     INITIALIZE SWITCHES-AND-COUNTERS HELD-PRODUCT.
021200
021300*-----------------------------------------------------------------
021400* Rule: a blank ProductID never queries the master -- this test
021500* is done by the caller (200-PROCEED-TROLLEY-SESSION); here we
021600* only accept the raw key from the terminal.
021700*-----------------------------------------------------------------
021800 300-ACCEPT-PRODUCT-ID.
021900     DISPLAY "PRODUCT ID (BLANK TO STOP)? ".
022000     ACCEPT   SS-PRODUCT-ID.
022100
022200*-----------------------------------------------------------------
022300* Random read of the product master.  A product only counts as
022400* found for display/add-to-trolley purposes when its stock is
022500* strictly positive, even if the key exists in the master.
022600*-----------------------------------------------------------------
022700 300-LOOKUP-PRODUCT.
022800     MOVE    SS-PRODUCT-ID   TO  PRODUCT-ID.
022900     READ    PRODUCT-FILE
023000             INVALID KEY
023100                 PERFORM 400-BUILD-NOT-FOUND-MESSAGE
023200             NOT INVALID KEY
023300                 IF  STOCK-QUANTITY > ZERO
023400                     PERFORM 400-HOLD-FOUND-PRODUCT
023500                     PERFORM 400-BUILD-FOUND-MESSAGE
023600                 ELSE
023700                     PERFORM 400-BUILD-NOT-FOUND-MESSAGE
023800                 END-IF.
023900
024000*-----------------------------------------------------------------
024100* Accept the requested quantity for the held product.
024200*-----------------------------------------------------------------
024300 300-ACCEPT-ADD-QUANTITY.
024400     DISPLAY "QUANTITY TO ADD? ".
024500     ACCEPT   SS-ADD-QUANTITY.
024600
024700*-----------------------------------------------------------------
024800* Merge the requested line onto the live trolley table: the
024900* current trolley plus the one new line go into MERGE-LINES, the
025000* organised result comes back sorted ascending by PRODUCT-ID.
025100*-----------------------------------------------------------------
025200 300-ADD-TO-TROLLEY.
025300     PERFORM 400-LOAD-MERGE-RAW-TABLE.
025400     CALL    "MERGE-LINES" USING WS-MERGE-RAW-COUNT
025500                                  WS-MERGE-RAW-TABLE
025600                                  WS-ORG-LINE-COUNT
025700                                  TROLLEY-TABLE.
025800     MOVE    WS-ORG-LINE-COUNT   TO  WS-TROLLEY-LINE-COUNT.
025900     PERFORM 400-REBUILD-TROLLEY-DISPLAY.
026000     PERFORM 400-DISPLAY-TROLLEY-TABLE.
026100     MOVE    "ADDED TO TROLLEY."  TO  ADD-MESSAGE-LINE.
026200
026300*-----------------------------------------------------------------
026400* Accept the customer's "done shopping" response.
026500*-----------------------------------------------------------------
026600 300-ACCEPT-DONE-FLAG.
026700     DISPLAY "ANOTHER SEARCH (Y/N)? ".
026800     ACCEPT   DONE-SW.
026900     IF  DONE-SW = "Y" OR DONE-SW = "y"
027000         MOVE "N" TO DONE-SW
027100     ELSE
027200         MOVE "Y" TO DONE-SW
027300     END-IF.
027400
027500*-----------------------------------------------------------------
027600 300-OPEN-TROLLEY-FILE-OUT.
027700     OPEN    OUTPUT  TROLLEY-FILE-OUT.
027800
027900*-----------------------------------------------------------------
028000* Write one TROLLEY-LINE-RECORD per merged trolley entry -- the
028100* table is already sorted ascending by PRODUCT-ID.
028200*-----------------------------------------------------------------
028300 300-WRITE-TROLLEY-LINES.
028400     PERFORM 400-WRITE-ONE-TROLLEY-LINE
028500             VARYING WS-OUT-IDX FROM 1 BY 1
028600             UNTIL WS-OUT-IDX > WS-TROLLEY-LINE-COUNT.
028700
028800*-----------------------------------------------------------------
028900 300-CLOSE-TROLLEY-FILES.
029000     CLOSE   PRODUCT-FILE
029100             TROLLEY-FILE-OUT.
029200
029300******************************************************************
029400* Rule: found-with-stock message carries ID, description, price
029500* to two decimals, and (when stock is under 100) a low-stock
029600* notice on the second line.
029700*-----------------------------------------------------------------
029800 400-BUILD-FOUND-MESSAGE.
029900     MOVE    SPACES  TO  SEARCH-MESSAGE-LINE-1 SEARCH-MESSAGE-LINE-2.
030000     MOVE    UNIT-PRICE          TO  WS-PRICE-EDIT.
030100     STRING  PRODUCT-ID          DELIMITED BY SIZE
030200             " "                 DELIMITED BY SIZE
030300             PRODUCT-DESCRIPTION DELIMITED BY SIZE
030400             " $"                DELIMITED BY SIZE
030500             WS-PRICE-EDIT       DELIMITED BY SIZE
030600             INTO SEARCH-MESSAGE-LINE-1.
030700     IF  STOCK-QUANTITY < 100
030800         MOVE    STOCK-QUANTITY TO SS-ADD-QUANTITY
030900         STRING  SS-ADD-QUANTITY DELIMITED BY SIZE
031000                 " units left."  DELIMITED BY SIZE
031100                 INTO SEARCH-MESSAGE-LINE-2
031200     END-IF.
031300
031400*-----------------------------------------------------------------
031500* Rule: not-found (or zero/negative stock) clears the held
031600* product and sets the "No Product" message.
031700*-----------------------------------------------------------------
031800 400-BUILD-NOT-FOUND-MESSAGE.
031900     MOVE    "N"     TO  HELD-PRODUCT-SW.
032000     INITIALIZE HELD-PRODUCT.
032100     MOVE    SPACES  TO  SEARCH-MESSAGE-LINE-2.
032200     STRING  "No Product was found with ID " DELIMITED BY SIZE
032300             SS-PRODUCT-ID                    DELIMITED BY SIZE
032400             INTO SEARCH-MESSAGE-LINE-1.
032500
032600*-----------------------------------------------------------------
032700* Hold the found master fields for the add-to-trolley step.
032800*-----------------------------------------------------------------
032900 400-HOLD-FOUND-PRODUCT.
033000     MOVE    "Y"                 TO  HELD-PRODUCT-SW.
033100     MOVE    PRODUCT-ID          TO  HP-PRODUCT-ID.
033200     MOVE    PRODUCT-DESCRIPTION TO  HP-PRODUCT-DESCRIPTION.
033300     MOVE    PRODUCT-IMAGE-NAME  TO  HP-PRODUCT-IMAGE-NAME.
033400     MOVE    UNIT-PRICE          TO  HP-UNIT-PRICE.
033500     MOVE    STOCK-QUANTITY      TO  HP-STOCK-QUANTITY.
033600
033700*-----------------------------------------------------------------
033800* Load the raw table handed to MERGE-LINES: every line already
033900* in the trolley, then the one new line being added.
034000*-----------------------------------------------------------------
034100 400-LOAD-MERGE-RAW-TABLE.
034200     MOVE    WS-TROLLEY-LINE-COUNT   TO  WS-MERGE-RAW-COUNT.
034300     PERFORM 500-COPY-ONE-TROLLEY-LINE
034400             VARYING WS-OUT-IDX FROM 1 BY 1
034500             UNTIL WS-OUT-IDX > WS-TROLLEY-LINE-COUNT.
034600     ADD     1                       TO  WS-MERGE-RAW-COUNT.
034700     MOVE    HP-PRODUCT-ID           TO
034800             WS-MR-PRODUCT-ID (WS-MERGE-RAW-COUNT).
034900     MOVE    HP-PRODUCT-DESCRIPTION  TO
035000             WS-MR-DESCRIPTION (WS-MERGE-RAW-COUNT).
035100     MOVE    HP-PRODUCT-IMAGE-NAME   TO
035200             WS-MR-IMAGE-NAME (WS-MERGE-RAW-COUNT).
035300     MOVE    HP-UNIT-PRICE           TO
035400             WS-MR-UNIT-PRICE (WS-MERGE-RAW-COUNT).
035500     MOVE    HP-STOCK-QUANTITY       TO
035600             WS-MR-STOCK-QUANTITY (WS-MERGE-RAW-COUNT).
035700     MOVE    SS-ADD-QUANTITY         TO
035800             WS-MR-ORDERED-QUANTITY (WS-MERGE-RAW-COUNT).
035900
036000*-----------------------------------------------------------------
036100* Rebuild the trolley display text from the sorted trolley.
036200*-----------------------------------------------------------------
036300 400-REBUILD-TROLLEY-DISPLAY.
036400     PERFORM 500-BUILD-ONE-DISPLAY-LINE
036500             VARYING WS-OUT-IDX FROM 1 BY 1
036600             UNTIL WS-OUT-IDX > WS-TROLLEY-LINE-COUNT.
036700
036800*-----------------------------------------------------------------
036900* Show the customer the rebuilt trolley -- the banner line, then
037000* one display line per trolley entry in PRODUCT-ID order.
037100*-----------------------------------------------------------------
037200 400-DISPLAY-TROLLEY-TABLE.
037300     DISPLAY TROLLEY-DISPLAY-LINE.
037400     PERFORM 500-SHOW-ONE-DISPLAY-LINE
037500             VARYING WS-OUT-IDX FROM 1 BY 1
037600             UNTIL WS-OUT-IDX > WS-TROLLEY-LINE-COUNT.
037700
037800*-----------------------------------------------------------------
037900* Write one trolley table entry as a TROLLEY-LINE-RECORD.
038000*-----------------------------------------------------------------
038100 400-WRITE-ONE-TROLLEY-LINE.
038200     MOVE    TL-PRODUCT-ID (WS-OUT-IDX)
038300             TO  TR-PRODUCT-ID.
038400     MOVE    TL-ORDERED-QUANTITY (WS-OUT-IDX)
038500             TO  TR-ORDERED-QUANTITY.
038600     WRITE   TROLLEY-LINE-RECORD.
038700
038800*-----------------------------------------------------------------
038900 500-COPY-ONE-TROLLEY-LINE.
039000     MOVE    TROLLEY-LINE (WS-OUT-IDX)
039100             TO  WS-MERGE-RAW-LINE (WS-OUT-IDX).
039200
039300*-----------------------------------------------------------------
039400 500-BUILD-ONE-DISPLAY-LINE.
039500     MOVE    SPACES  TO  TROLLEY-DISPLAY-ENTRY (WS-OUT-IDX).
039600     STRING  TL-PRODUCT-ID (WS-OUT-IDX)          DELIMITED BY SIZE
039700             " "                                 DELIMITED BY SIZE
039800             TL-PRODUCT-DESCRIPTION (WS-OUT-IDX)  DELIMITED BY SIZE
039900             INTO TROLLEY-DISPLAY-ENTRY (WS-OUT-IDX).
040000
040100*-----------------------------------------------------------------
040200 500-SHOW-ONE-DISPLAY-LINE.
040300     DISPLAY TROLLEY-DISPLAY-ENTRY (WS-OUT-IDX).
