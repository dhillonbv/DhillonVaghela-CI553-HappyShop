000100******************************************************************
000200* INSUFFICIENT-STOCK-LINE -- one failed product from a checkout
000300*    validation or commit pass, written to SHORTAGE.TXT by
000400*    CHECKOUT-COMMIT and printed by ORDER-REPORT.
000500*
000600*    11/24/98  amo  initial layout (req. HS-0033).
000700*    02/11/99  nc   IS-PRODUCT-DESCRIPTION defaults to "Unknown
000800*                   product" when PRODMAST has no matching key --
000900*                   see CHECKOUT-COMMIT 300-VALIDATE-ONE-LINE.
001000******************************************************************
001100 01  INSUFFICIENT-STOCK-LINE.
001200     05  IS-PRODUCT-ID               PIC X(04).
001300     05  IS-PRODUCT-DESCRIPTION      PIC X(30).
001400     05  IS-STOCK-QUANTITY           PIC S9(5).
001500     05  IS-ORDERED-QUANTITY         PIC S9(5).
001600     05  FILLER                      PIC X(06).
