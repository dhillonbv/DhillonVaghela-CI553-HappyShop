000100******************************************************************
000200* This program is to convert the Product Master Sequential File
000300*    into the Product Master Indexed File used by every other
000400*    checkout program.
000500*
000600* Used File
000700*    - Product Master Extract (Line Sequential): PRODEXT.TXT
000800*    - Product Master (Indexed Sequential): PRODMAST
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 PRODUCT-LOAD.
001400 AUTHOR.                     E C SVESHNIKOVA.
001500 INSTALLATION.               HAPPYSHOP DP CENTER.
001600 DATE-WRITTEN.               11-02-1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900******************************************************************
002000* CHANGE LOG
002100*
002200*    11-02-1986  ECS  HS-0031  INITIAL VERSION -- LOADS PRODEXT.TXT
002300*                              INTO THE INDEXED PRODMAST FILE FOR
002400*                              THE CATALOGUE CONVERSION PROJECT.
002500*    01-14-1999  ECS  HS-0031  ADDED INVALID-KEY DISPLAY SO A
002600*                              DUPLICATE PRODUCT-ID IN THE EXTRACT
002700*                              DOES NOT SILENTLY VANISH.
002800*    02-22-1999  BSK  HS-0058  Y2K REVIEW -- NO DATE FIELDS IN
002900*                              PRODUCT-RECORD, NO 2-DIGIT YEAR
003000*                              ANYWHERE IN THIS PROGRAM, NO CHANGE
003100*                              REQUIRED. SIGNED OFF.
003200*    09-30-1999  NC   HS-0061  DROPPED THE SUPPLIER-FILE CONVERSION
003300*                              PASS -- THE CATALOGUE KEEPS NO
003400*                              SUPPLIER RECORDS.
003500*    06-03-2001  ECS  HS-0077  ADDED THE END-OF-JOB TALLY BANNER
003600*                              SO OPERATIONS CAN SEE LOAD/REJECT
003700*                              COUNTS WITHOUT GREPPING THE LOG.
003800*    04-11-2003  RDS  HS-0094  RECOMPILED UNDER THE 2003 RUNTIME;
003900*                              NO SOURCE CHANGE.
004000******************************************************************
004100 ENVIRONMENT                 DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION               SECTION.
004400 SOURCE-COMPUTER.            HAPPYSHOP-DP1.
004500 OBJECT-COMPUTER.            HAPPYSHOP-DP1.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT                SECTION.
005000 FILE-CONTROL.
005100     SELECT  PRODUCT-FILE-IN
005200             ASSIGN TO "PRODEXT"
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT  PRODUCT-FILE-OUT
005600             ASSIGN TO "PRODMAST"
005700             ORGANIZATION IS INDEXED
005800             ACCESS MODE IS SEQUENTIAL
005900             RECORD KEY IS PRODUCT-ID
006000             FILE STATUS IS PRODMAST-FILE-STAT.
006100
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  PRODUCT-FILE-IN
006700     RECORD CONTAINS 75 CHARACTERS
006800     DATA RECORD IS PRODUCT-RECORD-IN.
006900 01  PRODUCT-RECORD-IN.
007000     05  PI-PRODUCT-ID               PIC X(04).
007100     05  PI-PRODUCT-DESCRIPTION      PIC X(30).
007200     05  PI-PRODUCT-IMAGE-NAME       PIC X(20).
007300     05  PI-UNIT-PRICE               PIC S9(5)V99.
007400     05  PI-STOCK-QUANTITY           PIC S9(5).
007500     05  FILLER                      PIC X(09).
007600
007700 FD  PRODUCT-FILE-OUT
007800     RECORD CONTAINS 75 CHARACTERS
007900     DATA RECORD IS PRODUCT-RECORD.
008000     COPY "ProductRecord.cpy".
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE             SECTION.
008300*-----------------------------------------------------------------
008400*    Standalone reject counter -- kept off the main counters group
008500*    since it tallies an exception, not a normal pass through the
008600*    extract.
008700 77  PRODUCT-REJECT-CNT              PIC S9(05) COMP VALUE ZERO.
008800 01  SWITCHES-AND-COUNTERS.
008900     05  PRODUCT-EOF-SW              PIC X(01) VALUE "N".
009000         88  PRODUCT-EOF                       VALUE "Y".
009100     05  PRODUCT-READ-CNT            PIC S9(05) COMP VALUE ZERO.
009200     05  PRODUCT-LOAD-CNT            PIC S9(05) COMP VALUE ZERO.
009300
009400 01  FILE-STATUS-AREA.
009500     05  PRODMAST-FILE-STAT         PIC X(02).
009600
009700*    Alternate view of the run-date used only on the end-of-job
009800*    banner; this shop always carries the 4-digit year.
009900 01  WS-RUN-DATE                     PIC 9(08).
010000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010100     05  WS-RUN-YEAR                 PIC 9(04).
010200     05  WS-RUN-MONTH                PIC 9(02).
010300     05  WS-RUN-DAY                  PIC 9(02).
010400
010500*    End-of-job banner line, built a piece at a time like every
010600*    other report banner in this shop.
010700 01  EOJ-BANNER.
010800     05  FILLER                      PIC X(01) VALUE SPACES.
010900     05  FILLER                      PIC X(20)
011000                         VALUE "PRODUCT LOAD DONE -".
011100     05  EOJ-LOADED-OUT              PIC ZZZZ9.
011200     05  FILLER                      PIC X(08) VALUE " LOADED,".
011300     05  EOJ-REJECT-OUT              PIC ZZZZ9.
011400     05  FILLER                      PIC X(09) VALUE " REJECTED".
011500 01  EOJ-BANNER-ALT REDEFINES EOJ-BANNER.
011600     05  FILLER                      PIC X(48).
011700
011800******************************************************************
011900 PROCEDURE                   DIVISION.
012000*-----------------------------------------------------------------
012100* Main procedure
012200*-----------------------------------------------------------------
012300 100-LOAD-PRODUCT-MASTER.
012400     PERFORM 200-INITIATE-PRODUCT-LOAD.
012500     PERFORM 200-PROCEED-PRODUCT-LOAD UNTIL PRODUCT-EOF.
012600     PERFORM 200-TERMINATE-PRODUCT-LOAD.
012700
012800     STOP RUN.
012900
013000******************************************************************
013100* Open source and target files, initialize counters, read the
013200* first record from the extract.
013300*-----------------------------------------------------------------
013400 200-INITIATE-PRODUCT-LOAD.
013500     PERFORM 300-OPEN-PRODUCT-FILES.
013600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
013700     PERFORM 300-READ-PRODUCT-FILE-IN.
013800
013900*-----------------------------------------------------------------
014000* Write the indexed record for the current extract line and read
014100* the next extract line.
014200*-----------------------------------------------------------------
014300 200-PROCEED-PRODUCT-LOAD.
014400     PERFORM 300-BUILD-PRODUCT-RECORD.
014500     PERFORM 300-WRITE-PRODUCT-RECORD.
014600     PERFORM 300-READ-PRODUCT-FILE-IN.
014700
014800*-----------------------------------------------------------------
014900* Print the end-of-job tally and close everything.
015000*-----------------------------------------------------------------
015100 200-TERMINATE-PRODUCT-LOAD.
015200     PERFORM 300-PRINT-EOJ-BANNER.
015300     PERFORM 300-CLOSE-PRODUCT-FILES.
015400
015500******************************************************************
015600 300-OPEN-PRODUCT-FILES.
015700     OPEN    INPUT   PRODUCT-FILE-IN
015800             OUTPUT  PRODUCT-FILE-OUT.
015900
016000*-----------------------------------------------------------------
016100 300-INITIALIZE-SWITCHES-AND-COUNTERS.
016200     INITIALIZE SWITCHES-AND-COUNTERS.
016300     ACCEPT   WS-RUN-DATE             FROM DATE YYYYMMDD.
016400
016500*-----------------------------------------------------------------
016600 300-READ-PRODUCT-FILE-IN.
016700     READ PRODUCT-FILE-IN
016800             AT END      MOVE "Y" TO PRODUCT-EOF-SW
016900             NOT AT END  ADD 1 TO PRODUCT-READ-CNT.
017000
017100*-----------------------------------------------------------------
017200* Move the extract line into the indexed layout.
017300*-----------------------------------------------------------------
017400 300-BUILD-PRODUCT-RECORD.
017500     MOVE    PI-PRODUCT-ID           TO PRODUCT-ID.
017600     MOVE    PI-PRODUCT-DESCRIPTION  TO PRODUCT-DESCRIPTION.
017700     MOVE    PI-PRODUCT-IMAGE-NAME   TO PRODUCT-IMAGE-NAME.
017800     MOVE    PI-UNIT-PRICE           TO UNIT-PRICE.
017900     MOVE    PI-STOCK-QUANTITY       TO STOCK-QUANTITY.
018000
018100*-----------------------------------------------------------------
018200 300-WRITE-PRODUCT-RECORD.
018300     WRITE   PRODUCT-RECORD
018400             INVALID KEY
018500                 ADD 1 TO PRODUCT-REJECT-CNT
018600                 DISPLAY "PRODUCT-LOAD: DUPLICATE ID REJECTED - "
018700                         PRODUCT-ID
018800             NOT INVALID KEY
018900                 ADD 1 TO PRODUCT-LOAD-CNT.
019000
019100*-----------------------------------------------------------------
019200 300-PRINT-EOJ-BANNER.
019300     MOVE    PRODUCT-LOAD-CNT        TO EOJ-LOADED-OUT.
019400     MOVE    PRODUCT-REJECT-CNT      TO EOJ-REJECT-OUT.
019500     DISPLAY EOJ-BANNER.
019600
019700*-----------------------------------------------------------------
019800 300-CLOSE-PRODUCT-FILES.
019900     CLOSE   PRODUCT-FILE-IN
020000             PRODUCT-FILE-OUT.
