000100******************************************************************
000200* PRODUCT-RECORD -- HappyShop catalogue / product master layout.
000300*    One entry per product carried in PRODMAST.  Unit price and
000400*    stock quantity are kept as zoned fields, matching every other
000500*    money and quantity field this shop maintains -- nothing here
000600*    is ever packed.
000700*
000800*    11/02/98  amo  initial layout, lifted off the old INVENT6
000900*                   inventory master, relabeled for the catalogue
001000*                   conversion (req. HS-0031).
001100*    03/09/99  bsk  widened PRODUCT-DESCRIPTION to 30 to match the
001200*                   catalogue screens (HS-0058); Y2K note -- no
001300*                   date fields live in this record, no exposure.
001400*    07/21/01  ecs  added PRODUCT-ID-NUMERIC redefinition so the
001500*                   load and report programs can edit-check the
001600*                   id without a separate working-storage copy.
001700******************************************************************
001800 01  PRODUCT-RECORD.
001900     05  PRODUCT-ID                  PIC X(04).
002000     05  PRODUCT-ID-NUMERIC REDEFINES PRODUCT-ID
002100                                     PIC 9(04).
002200     05  PRODUCT-DESCRIPTION         PIC X(30).
002300     05  PRODUCT-IMAGE-NAME          PIC X(20).
002400     05  UNIT-PRICE                  PIC S9(5)V99.
002500     05  STOCK-QUANTITY              PIC S9(5).
002600     05  FILLER                      PIC X(09).
