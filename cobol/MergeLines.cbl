000100******************************************************************
000200* This program is the sub program to merge a raw list of trolley
000300*    lines into an organised (deduplicated, PRODUCT-ID ascending)
000400*    list, summing ORDERED-QUANTITY for any PRODUCT-ID that
000500*    repeats.  Called both from trolley maintenance (add-to-
000600*    trolley) and from checkout (group-before-validate and
000700*    build-the-order-item-list) so the merge rule only lives in
000800*    one place.
000900*
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 MERGE-LINES.
001400 AUTHOR.                     A MOHANTY.
001500 INSTALLATION.               HAPPYSHOP DP CENTER.
001600 DATE-WRITTEN.               11-10-1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900******************************************************************
002000* CHANGE LOG
002100*
002200*    11-10-1986  AM   HS-0034  INITIAL VERSION, CALLED ONLY FROM
002300*                              TROLLEY-UPDATE AT THIS POINT.
002400*    12-02-1998  AM   HS-0034  ADDED THE ASCENDING SORT PASS --
002500*                              THE TROLLEY SCREEN NEEDS THE LIST
002600*                              IN PRODUCT-ID ORDER, NOT ADD ORDER.
002700*    03-01-1999  BSK  HS-0058  Y2K REVIEW -- NO DATE FIELDS
002800*                              PASSED THROUGH THIS SUBPROGRAM, NO
002900*                              CHANGE REQUIRED. SIGNED OFF.
003000*    10-19-1999  NC   HS-0061  CHECKOUT NOW CALLS THE SAME
003100*                              SUBPROGRAM FOR ITS GROUP-BEFORE-
003200*                              VALIDATE STEP AND TO BUILD THE
003300*                              ORDER ITEM LIST -- MADE THE RAW
003400*                              AND ORGANISED LINE COUNTS COMP SO
003500*                              THEY MATCH THE CALLER'S.
003600******************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            HAPPYSHOP-DP1.
004100 OBJECT-COMPUTER.            HAPPYSHOP-DP1.
004200******************************************************************
004300 DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE             SECTION.
004600*-----------------------------------------------------------------
004700*    Standalone search-hit flag -- kept off the subscript group
004800*    since it tallies a search outcome, not a loop position.
004900 77  WS-FOUND-SW                     PIC X(01).
005000     88  WS-FOUND                               VALUE "Y".
005100 01  WS-SUBSCRIPTS.
005200     05  WS-RAW-IDX                  PIC S9(04) COMP.
005300     05  WS-ORG-IDX                  PIC S9(04) COMP.
005400     05  WS-SORT-IDX                 PIC S9(04) COMP.
005500     05  WS-SCAN-IDX                 PIC S9(04) COMP.
005600
005700*    One merged work line, used only to swap two organised-table
005800*    entries during the ascending sort below.
005900 01  WS-SWAP-LINE.
006000     05  WS-SWAP-PRODUCT-ID          PIC X(04).
006100     05  WS-SWAP-DESCRIPTION         PIC X(30).
006200     05  WS-SWAP-IMAGE-NAME          PIC X(20).
006300     05  WS-SWAP-UNIT-PRICE          PIC S9(5)V99.
006400     05  WS-SWAP-STOCK-QUANTITY      PIC S9(5).
006500     05  WS-SWAP-ORDERED-QUANTITY    PIC S9(5).
006600 01  WS-SWAP-LINE-NUMERIC-VIEW REDEFINES WS-SWAP-LINE.
006700     05  WS-SWAP-PRODUCT-ID-NUMERIC  PIC 9(04).
006800     05  FILLER                      PIC X(59).
006900
007000******************************************************************
007100 LINKAGE                     SECTION.
007200*-----------------------------------------------------------------
007300 01  LK-RAW-LINE-COUNT               PIC S9(04) COMP.
007400 01  LK-RAW-TABLE.
007500     05  LK-RAW-LINE OCCURS 40 TIMES.
007600         10  LK-RAW-PRODUCT-ID           PIC X(04).
007700         10  LK-RAW-DESCRIPTION          PIC X(30).
007800         10  LK-RAW-IMAGE-NAME           PIC X(20).
007900         10  LK-RAW-UNIT-PRICE           PIC S9(5)V99.
008000         10  LK-RAW-STOCK-QUANTITY       PIC S9(5).
008100         10  LK-RAW-ORDERED-QUANTITY     PIC S9(5).
008200 01  LK-RAW-TABLE-ALT REDEFINES LK-RAW-TABLE.
008300     05  LK-RAW-LINE-IMAGE OCCURS 40 TIMES PIC X(66).
008400
008500 01  LK-ORG-LINE-COUNT               PIC S9(04) COMP.
008600 01  LK-ORG-TABLE.
008700     05  LK-ORG-LINE OCCURS 20 TIMES.
008800         10  LK-ORG-PRODUCT-ID           PIC X(04).
008900         10  LK-ORG-DESCRIPTION          PIC X(30).
009000         10  LK-ORG-IMAGE-NAME           PIC X(20).
009100         10  LK-ORG-UNIT-PRICE           PIC S9(5)V99.
009200         10  LK-ORG-STOCK-QUANTITY       PIC S9(5).
009300         10  LK-ORG-ORDERED-QUANTITY     PIC S9(5).
009400 01  LK-ORG-TABLE-KEY-VIEW REDEFINES LK-ORG-TABLE.
009500     05  LK-ORG-LINE-IMAGE OCCURS 20 TIMES PIC X(47).
009600
009700******************************************************************
009800 PROCEDURE                   DIVISION
009900             USING LK-RAW-LINE-COUNT LK-RAW-TABLE
010000                   LK-ORG-LINE-COUNT LK-ORG-TABLE.
010100*-----------------------------------------------------------------
010200* Main procedure
010300*-----------------------------------------------------------------
010400 100-MERGE-LINES.
010500     PERFORM 200-BUILD-ORGANISED-TABLE.
010600     PERFORM 200-SORT-ORGANISED-TABLE.
010700
010800     EXIT    PROGRAM.
010900
011000*-----------------------------------------------------------------
011100* Walk the raw list in input order; for each entry, if a prior
011200* entry in the organised list already carries its PRODUCT-ID,
011300* add its ORDERED-QUANTITY onto that entry, otherwise append a
011400* new organised entry.
011500*-----------------------------------------------------------------
011600 200-BUILD-ORGANISED-TABLE.
011700     MOVE    ZERO    TO  LK-ORG-LINE-COUNT.
011800     PERFORM 300-MERGE-ONE-RAW-LINE
011900             VARYING WS-RAW-IDX FROM 1 BY 1
012000             UNTIL WS-RAW-IDX > LK-RAW-LINE-COUNT.
012100
012200*-----------------------------------------------------------------
012300* Straight ascending bubble sort of the organised table by
012400* PRODUCT-ID -- the table never holds more than 20 entries so a
012500* bubble sort is plenty fast enough for this shop's purposes.
012600*-----------------------------------------------------------------
012700 200-SORT-ORGANISED-TABLE.
012800     PERFORM 300-SORT-ONE-PASS
012900             VARYING WS-SORT-IDX FROM 1 BY 1
013000             UNTIL WS-SORT-IDX >= LK-ORG-LINE-COUNT.
013100
013200*-----------------------------------------------------------------
013300* Look for the raw line's PRODUCT-ID already in the organised
013400* table; sum quantity onto it if found, append otherwise.
013500*-----------------------------------------------------------------
013600 300-MERGE-ONE-RAW-LINE.
013700     MOVE    "N"     TO  WS-FOUND-SW.
013800     PERFORM 400-SEARCH-ORGANISED-TABLE
013900             VARYING WS-ORG-IDX FROM 1 BY 1
014000             UNTIL WS-ORG-IDX > LK-ORG-LINE-COUNT
014100                OR WS-FOUND.
014200     IF  NOT WS-FOUND
014300         PERFORM 400-APPEND-ORGANISED-LINE.
014400
014500*-----------------------------------------------------------------
014600* One comparison pass of the bubble sort.
014700*-----------------------------------------------------------------
014800 300-SORT-ONE-PASS.
014900     PERFORM 400-COMPARE-AND-SWAP
015000             VARYING WS-SCAN-IDX FROM 1 BY 1
015100             UNTIL WS-SCAN-IDX > LK-ORG-LINE-COUNT - WS-SORT-IDX.
015200
015300*-----------------------------------------------------------------
015400* Test one organised-table slot against the current raw line.
015500*-----------------------------------------------------------------
015600 400-SEARCH-ORGANISED-TABLE.
015700     IF  LK-ORG-PRODUCT-ID (WS-ORG-IDX) =
015800         LK-RAW-PRODUCT-ID (WS-RAW-IDX)
015900         ADD     LK-RAW-ORDERED-QUANTITY (WS-RAW-IDX)
016000                 TO  LK-ORG-ORDERED-QUANTITY (WS-ORG-IDX)
016100         MOVE    "Y" TO WS-FOUND-SW.
016200
016300*-----------------------------------------------------------------
016400* Append the current raw line as a brand-new organised entry.
016500*-----------------------------------------------------------------
016600 400-APPEND-ORGANISED-LINE.
016700     ADD     1   TO  LK-ORG-LINE-COUNT.
016800     MOVE    LK-RAW-PRODUCT-ID (WS-RAW-IDX)
016900             TO  LK-ORG-PRODUCT-ID (LK-ORG-LINE-COUNT).
017000     MOVE    LK-RAW-DESCRIPTION (WS-RAW-IDX)
017100             TO  LK-ORG-DESCRIPTION (LK-ORG-LINE-COUNT).
017200     MOVE    LK-RAW-IMAGE-NAME (WS-RAW-IDX)
017300             TO  LK-ORG-IMAGE-NAME (LK-ORG-LINE-COUNT).
017400     MOVE    LK-RAW-UNIT-PRICE (WS-RAW-IDX)
017500             TO  LK-ORG-UNIT-PRICE (LK-ORG-LINE-COUNT).
017600     MOVE    LK-RAW-STOCK-QUANTITY (WS-RAW-IDX)
017700             TO  LK-ORG-STOCK-QUANTITY (LK-ORG-LINE-COUNT).
017800     MOVE    LK-RAW-ORDERED-QUANTITY (WS-RAW-IDX)
017900             TO  LK-ORG-ORDERED-QUANTITY (LK-ORG-LINE-COUNT).
018000
018100*-----------------------------------------------------------------
018200* Swap two adjacent organised-table entries when they are out of
018300* PRODUCT-ID order.
018400*-----------------------------------------------------------------
018500 400-COMPARE-AND-SWAP.
018600     IF  LK-ORG-PRODUCT-ID (WS-SCAN-IDX) >
018700         LK-ORG-PRODUCT-ID (WS-SCAN-IDX + 1)
018800         MOVE LK-ORG-LINE (WS-SCAN-IDX)     TO WS-SWAP-LINE
018900         MOVE LK-ORG-LINE (WS-SCAN-IDX + 1) TO
019000              LK-ORG-LINE (WS-SCAN-IDX)
019100         MOVE WS-SWAP-LINE                  TO
019200              LK-ORG-LINE (WS-SCAN-IDX + 1).
