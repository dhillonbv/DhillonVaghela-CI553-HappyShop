000100******************************************************************
000200* This program is to run the checkout batch for one customer's
000300*    trolley -- validate every line against the Product Master,
000400*    commit stock deductions only when every line passes, and
000500*    either build the order or report the shortages.
000600*
000700* Used File
000800*    - Trolley Line File (Line Sequential In): TROLLEY.TXT
000900*    - Product Master (Indexed Sequential): PRODMAST
001000*    - Order File (Line Sequential Out, Extend): ORDERS.TXT
001100*    - Insufficient Stock Report (Line Sequential Out): SHORTAGE.TXT
001200*
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 CHECKOUT-COMMIT.
001700 AUTHOR.                     N CHATTOPADHYAY.
001800 INSTALLATION.               HAPPYSHOP DP CENTER.
001900 DATE-WRITTEN.               12-14-1986.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED.
002200******************************************************************
002300* CHANGE LOG
002400*
002500*    12-14-1986  NC   HS-0035  INITIAL VERSION -- VALIDATES THE
002600*                              TROLLEY AND DEDUCTS STOCK, NO
002700*                              SHORTAGE REPORT YET.
002800*    01-22-1999  NC   HS-0035  ADDED THE TWO-PASS VALIDATE/COMMIT
002900*                              STRUCTURE SO A SHORT LINE ANYWHERE
003000*                              IN THE TROLLEY STOPS ANY STOCK FROM
003100*                              BEING TOUCHED.
003200*    03-15-1999  BSK  HS-0058  Y2K REVIEW -- ORDERED-DATETIME AND
003300*                              THE OTHER ORDER TIMESTAMPS CARRY A
003400*                              FULL 4-DIGIT YEAR. SIGNED OFF.
003500*    11-02-1999  NC   HS-0061  CALLS MERGE-LINES INSTEAD OF ITS
003600*                              OWN GROUPING LOGIC, BOTH TO GROUP
003700*                              THE TROLLEY BEFORE VALIDATION AND
003800*                              TO BUILD THE ORDER ITEM LIST.
003900*    07-09-2001  ECS  HS-0078  SHORTAGE.TXT NOW SHOWS "Unknown
004000*                              product" WHEN THE TROLLEY LINE'S
004100*                              PRODUCT-ID IS NOT ON PRODMAST AT
004200*                              ALL, RATHER THAN A BLANK
004300*                              DESCRIPTION.
004400*    05-20-2002  AM   HS-0085  LINES WITH A ZERO OR NEGATIVE
004500*                              ORDERED QUANTITY ARE DROPPED BEFORE
004600*                              VALIDATION INSTEAD OF FAILING THE
004700*                              WHOLE CHECKOUT.
004800*    02-18-2003  NC   HS-0091  SPLIT THE COMMIT PASS INTO A
004900*                              RECHECK PASS AND A SEPARATE DEDUCT
005000*                              PASS -- A SHORT LINE LATE IN THE
005100*                              GROUPED TABLE WAS LEAVING EARLIER
005200*                              LINES' STOCK ALREADY REWRITTEN
005300*                              BEFORE THE SHORTAGE WAS DETECTED.
005400*    04-09-2003  NC   HS-0094  100-RUN-CHECKOUT-COMMIT WAS
005500*                              BUILDING AND WRITING THE ORDER
005600*                              EVEN WHEN 200-COMMIT-CHECKOUT'S
005700*                              OWN RE-CHECK PASS FAILED A LINE
005800*                              THAT SLIPPED THROUGH VALIDATION --
005900*                              GUARDED 200-BUILD-ORDER-RECORD
006000*                              WITH NOT CHECKOUT-FAILED.  ALSO
006100*                              HAD 300-RECHECK-ONE-LINE REFRESH
006200*                              CO-MASTER-STOCK/CO-DESCRIPTION ON
006300*                              A COMMIT-TIME SHORTAGE SO
006400*                              SHORTAGE.TXT SHOWS THE STOCK ON
006500*                              HAND RIGHT NOW, NOT WHATEVER WAS
006600*                              LEFT OVER FROM VALIDATION.
006700******************************************************************
006800 ENVIRONMENT                 DIVISION.
006900*-----------------------------------------------------------------
007000 CONFIGURATION               SECTION.
007100 SOURCE-COMPUTER.            HAPPYSHOP-DP1.
007200 OBJECT-COMPUTER.            HAPPYSHOP-DP1.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  TROLLEY-FILE-IN
007900             ASSIGN TO "TROLLEY.TXT"
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT  PRODUCT-FILE
008300             ASSIGN TO "PRODMAST"
008400             ORGANIZATION IS INDEXED
008500             ACCESS MODE IS RANDOM
008600             RECORD KEY IS PRODUCT-ID
008700             FILE STATUS IS PRODMAST-FILE-STAT.
008800
008900     SELECT  ORDER-FILE-OUT
009000             ASSIGN TO "ORDERS.TXT"
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT  SHORTAGE-FILE-OUT
009400             ASSIGN TO "SHORTAGE.TXT"
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600
009700*    Second SELECT for the same TROLLEY.TXT path, opened OUTPUT
009800*    only after TROLLEY-FILE-IN is closed -- used to re-write the
009900*    trolley with the failed lines removed, or to empty it out
010000*    after a successful checkout.
010100     SELECT  TROLLEY-FILE-OUT-AGAIN
010200             ASSIGN TO "TROLLEY.TXT"
010300             ORGANIZATION IS LINE SEQUENTIAL.
010400
010500******************************************************************
010600 DATA                        DIVISION.
010700*-----------------------------------------------------------------
010800 FILE                        SECTION.
010900 FD  TROLLEY-FILE-IN
011000     RECORD CONTAINS 14 CHARACTERS
011100     DATA RECORD IS TROLLEY-LINE-RECORD.
011200     COPY "TrolleyRecord.cpy".
011300
011400 FD  PRODUCT-FILE
011500     RECORD CONTAINS 75 CHARACTERS
011600     DATA RECORD IS PRODUCT-RECORD.
011700     COPY "ProductRecord.cpy".
011800
011900 FD  ORDER-FILE-OUT
012000     RECORD CONTAINS 1005 CHARACTERS
012100     DATA RECORD IS ORDER-RECORD.
012200     COPY "OrderRecord.cpy".
012300
012400 FD  SHORTAGE-FILE-OUT
012500     RECORD CONTAINS 50 CHARACTERS
012600     DATA RECORD IS INSUFFICIENT-STOCK-LINE.
012700     COPY "InsuffRecord.cpy".
012800
012900 FD  TROLLEY-FILE-OUT-AGAIN
013000     RECORD CONTAINS 14 CHARACTERS
013100     DATA RECORD IS TROLLEY-LINE-RECORD-AGAIN.
013200 01  TROLLEY-LINE-RECORD-AGAIN.
013300     05  TR-PRODUCT-ID-AGAIN         PIC X(04).
013400     05  TR-ORDERED-QUANTITY-AGAIN   PIC S9(5).
013500     05  FILLER                      PIC X(05).
013600*-----------------------------------------------------------------
013700 WORKING-STORAGE             SECTION.
013800*-----------------------------------------------------------------
013900*    Standalone fail flag -- kept off the main counters group
014000*    since it tallies a run-wide exception, not a per-pass count.
014100 77  CHECKOUT-FAILED-SW              PIC X(01) VALUE "N".
014200     88  CHECKOUT-FAILED                        VALUE "Y".
014300 01  SWITCHES-AND-COUNTERS.
014400     05  TROLLEY-EOF-SW              PIC X(01) VALUE "N".
014500         88  TROLLEY-EOF                        VALUE "Y".
014600     05  WS-RAW-COUNT                PIC S9(04) COMP VALUE ZERO.
014700     05  WS-GROUPED-COUNT            PIC S9(04) COMP VALUE ZERO.
014800     05  WS-VALIDATE-IDX             PIC S9(04) COMP VALUE ZERO.
014900     05  WS-COMMIT-IDX               PIC S9(04) COMP VALUE ZERO.
015000     05  WS-REMOVE-IDX               PIC S9(04) COMP VALUE ZERO.
015100     05  WS-SHORTAGE-CNT             PIC S9(04) COMP VALUE ZERO.
015200     05  WS-ORDER-LINE-IDX           PIC S9(04) COMP VALUE ZERO.
015300
015400*    Raw trolley lines read from TROLLEY.TXT, kept for the order
015500*    item-list merge even though the validate/commit table below
015600*    is grouped first.
015700 01  WS-TROLLEY-RAW-COUNT            PIC S9(04) COMP VALUE ZERO.
015800 01  WS-TROLLEY-RAW-TABLE.
015900     05  WS-TR-LINE OCCURS 40 TIMES.
016000         10  WS-TR-PRODUCT-ID         PIC X(04).
016100         10  WS-TR-ORDERED-QUANTITY   PIC S9(5).
016200
016300*    Full-width raw table handed to MERGE-LINES for the group-
016400*    before-validate step; the trolley file itself carries no
016500*    description/price/stock, so those three fields start blank
016600*    and are filled in during validation.
016700 01  WS-MERGE-RAW-TABLE.
016800     05  WS-MR-LINE OCCURS 40 TIMES.
016900         10  WS-MR-PRODUCT-ID         PIC X(04).
017000         10  WS-MR-DESCRIPTION        PIC X(30).
017100         10  WS-MR-IMAGE-NAME         PIC X(20).
017200         10  WS-MR-UNIT-PRICE         PIC S9(5)V99.
017300         10  WS-MR-STOCK-QUANTITY     PIC S9(5).
017400         10  WS-MR-ORDERED-QUANTITY   PIC S9(5).
017500
017600*    Grouped/validated checkout table -- one entry per distinct
017700*    PRODUCT-ID in the trolley, carrying the validation outcome
017800*    for that line.
017900 01  CHECKOUT-TABLE.
018000     05  CO-LINE OCCURS 20 TIMES.
018100         10  CO-PRODUCT-ID            PIC X(04).
018200         10  CO-DESCRIPTION           PIC X(30).
018300         10  CO-UNIT-PRICE            PIC S9(5)V99.
018400         10  CO-MASTER-STOCK          PIC S9(5).
018500         10  CO-ORDERED-QUANTITY      PIC S9(5).
018600         10  CO-LINE-OK-SW            PIC X(01).
018700             88  CO-LINE-OK                      VALUE "Y".
018800         10  CO-FOUND-SW              PIC X(01).
018900             88  CO-PRODUCT-FOUND               VALUE "Y".
019000 01  CHECKOUT-TABLE-KEY-VIEW REDEFINES CHECKOUT-TABLE.
019100     05  COV-LINE OCCURS 20 TIMES   PIC X(47).
019200
019300*    Merged order item list, built from the raw (un-grouped)
019400*    trolley lines via the same MERGE-LINES algorithm used by
019500*    add-to-trolley -- the item list must dedup and sum by
019600*    PRODUCT-ID exactly the way the trolley itself does.
019700 01  WS-ORDER-ITEM-COUNT             PIC S9(04) COMP VALUE ZERO.
019800 01  WS-ORDER-ITEM-TABLE.
019900     05  WS-OI-LINE OCCURS 20 TIMES.
020000         10  WS-OI-PRODUCT-ID         PIC X(04).
020100         10  WS-OI-DESCRIPTION        PIC X(30).
020200         10  WS-OI-IMAGE-NAME         PIC X(20).
020300         10  WS-OI-UNIT-PRICE         PIC S9(5)V99.
020400         10  WS-OI-STOCK-QUANTITY     PIC S9(5).
020500         10  WS-OI-ORDERED-QUANTITY   PIC S9(5).
020600
020700 01  FILE-STATUS-AREA.
020800     05  PRODMAST-FILE-STAT         PIC X(02).
020900
021000*    Next order number -- this shop keeps no separate sequence
021100*    file for the slice; the run day and time-of-day double as
021200*    a unique enough order number for one checkout batch, since
021300*    this program only ever runs once in a given day.
021400 01  WS-NEXT-ORDER-ID                PIC S9(9) COMP.
021500
021600*    Run date/time, used for the order timestamps and split the
021700*    same way the product load banner splits its run date.
021800 01  WS-RUN-DATETIME.
021900     05  WS-RUN-DATE                 PIC 9(08).
022000     05  WS-RUN-TIME                 PIC 9(08).
022100 01  WS-RUN-DATETIME-PARTS REDEFINES WS-RUN-DATETIME.
022200     05  WS-RD-YEAR                  PIC 9(04).
022300     05  WS-RD-MONTH                 PIC 9(02).
022400     05  WS-RD-DAY                   PIC 9(02).
022500     05  WS-RT-HOUR                  PIC 9(02).
022600     05  WS-RT-MINUTE                PIC 9(02).
022700     05  WS-RT-SECOND                PIC 9(02).
022800     05  FILLER                      PIC 9(02).
022900 01  WS-STAMP-TEXT                   PIC X(19).
023000
023100 01  EOJ-BANNER.
023200     05  FILLER                      PIC X(01) VALUE SPACES.
023300     05  FILLER                      PIC X(20)
023400                         VALUE "CHECKOUT COMMIT END-".
023500     05  EOJ-RESULT-OUT              PIC X(27).
023600 01  EOJ-BANNER-ALT REDEFINES EOJ-BANNER.
023700     05  FILLER                      PIC X(48).
023800
023900******************************************************************
024000 PROCEDURE                   DIVISION.
024100*-----------------------------------------------------------------
024200* Main procedure
024300*-----------------------------------------------------------------
024400 100-RUN-CHECKOUT-COMMIT.
024500     PERFORM 200-INITIATE-CHECKOUT.
024600     PERFORM 200-VALIDATE-TROLLEY.
024700     IF  CHECKOUT-FAILED
024800         PERFORM 200-REPORT-SHORTAGES
024900         PERFORM 200-REMOVE-FAILED-LINES
025000     ELSE
025100         PERFORM 200-COMMIT-CHECKOUT
025200*        200-COMMIT-CHECKOUT's own re-check pass can still flip
025300*        CHECKOUT-FAILED-SW if stock went short after validation
025400*        (some other customer's checkout got there first) -- do
025500*        not build the order or empty the trolley when that
025600*        happens, the commit pass has already reported the
025700*        shortage and removed only the line that went bad.
025800         IF  NOT CHECKOUT-FAILED
025900             PERFORM 200-BUILD-ORDER-RECORD
026000         END-IF
026100     END-IF.
026200     PERFORM 200-TERMINATE-CHECKOUT.
026300
026400     STOP RUN.
026500
026600******************************************************************
026700* Open every file, read and group the whole trolley up front
026800* (Business Rule: checkout groups by PRODUCT-ID before anything
026900* else happens).
027000*-----------------------------------------------------------------
027100 200-INITIATE-CHECKOUT.
027200     PERFORM 300-OPEN-CHECKOUT-FILES.
027300     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027400     PERFORM 300-READ-WHOLE-TROLLEY.
027500     PERFORM 300-GROUP-TROLLEY-LINES.
027600
027700*-----------------------------------------------------------------
027800* Validation pass: for every grouped line, look the product up
027900* on the master and mark the line OK or not.  No stock is
028000* touched on this pass -- Business Rule: nothing is deducted
028100* unless every line in the trolley passes.
028200*-----------------------------------------------------------------
028300 200-VALIDATE-TROLLEY.
028400     PERFORM 300-VALIDATE-ONE-LINE
028500             VARYING WS-VALIDATE-IDX FROM 1 BY 1
028600             UNTIL WS-VALIDATE-IDX > WS-GROUPED-COUNT.
028700
028800*-----------------------------------------------------------------
028900* Commit pass: first re-validate every line against the master
029000* as it stands right now, with no REWRITE at all -- only once
029100* every line has re-checked sufficient do we come back and
029200* deduct stock, so a line that goes short at this point can
029300* never leave an earlier line's stock already deducted.  A
029400* line that goes short between the validate and commit passes
029500* is reported exactly like a validation failure.
029600*-----------------------------------------------------------------
029700 200-COMMIT-CHECKOUT.
029800     PERFORM 300-RECHECK-ONE-LINE
029900             VARYING WS-COMMIT-IDX FROM 1 BY 1
030000             UNTIL WS-COMMIT-IDX > WS-GROUPED-COUNT.
030100     IF  CHECKOUT-FAILED
030200         PERFORM 200-REPORT-SHORTAGES
030300         PERFORM 200-REMOVE-FAILED-LINES
030400     ELSE
030500         PERFORM 300-DEDUCT-ONE-LINE
030600                 VARYING WS-COMMIT-IDX FROM 1 BY 1
030700                 UNTIL WS-COMMIT-IDX > WS-GROUPED-COUNT
030800     END-IF.
030900
031000*-----------------------------------------------------------------
031100* Write one INSUFFICIENT-STOCK-LINE per failed checkout line.
031200*-----------------------------------------------------------------
031300 200-REPORT-SHORTAGES.
031400     PERFORM 300-REPORT-ONE-SHORTAGE
031500             VARYING WS-VALIDATE-IDX FROM 1 BY 1
031600             UNTIL WS-VALIDATE-IDX > WS-GROUPED-COUNT.
031700
031800*-----------------------------------------------------------------
031900* On failure, drop only the failed lines out of the live trolley
032000* and re-sort/re-write what remains -- Business Rule: a rejected
032100* checkout removes the short lines, not the whole trolley.
032200*-----------------------------------------------------------------
032300 200-REMOVE-FAILED-LINES.
032400     OPEN    OUTPUT  TROLLEY-FILE-OUT-AGAIN.
032500     PERFORM 300-KEEP-ONE-OK-LINE
032600             VARYING WS-REMOVE-IDX FROM 1 BY 1
032700             UNTIL WS-REMOVE-IDX > WS-GROUPED-COUNT.
032800     CLOSE   TROLLEY-FILE-OUT-AGAIN.
032900
033000*-----------------------------------------------------------------
033100* Build and write the order -- strictly the last step of a
033200* successful checkout, after every stock deduction has already
033300* been committed.
033400*-----------------------------------------------------------------
033500 200-BUILD-ORDER-RECORD.
033600     PERFORM 300-GROUP-ORDER-ITEMS.
033700     PERFORM 300-ASSIGN-ORDER-ID.
033800     PERFORM 300-LOAD-ORDER-RECORD.
033900     PERFORM 300-WRITE-ORDER-RECORD.
034000     PERFORM 300-EMPTY-THE-TROLLEY.
034100
034200*-----------------------------------------------------------------
034300 200-TERMINATE-CHECKOUT.
034400     IF  CHECKOUT-FAILED
034500         MOVE "REJECTED - SEE SHORTAGE.TXT" TO EOJ-RESULT-OUT
034600     ELSE
034700         MOVE "ORDER CREATED"               TO EOJ-RESULT-OUT
034800     END-IF.
034900     DISPLAY EOJ-BANNER.
035000     PERFORM 300-CLOSE-CHECKOUT-FILES.
035100
035200******************************************************************
035300 300-OPEN-CHECKOUT-FILES.
035400     OPEN    INPUT   TROLLEY-FILE-IN
035500             I-O     PRODUCT-FILE.
035600     OPEN    OUTPUT  SHORTAGE-FILE-OUT.
035700
035800*-----------------------------------------------------------------
035900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
036000     INITIALIZE SWITCHES-AND-COUNTERS WS-TROLLEY-RAW-TABLE
036100                CHECKOUT-TABLE WS-ORDER-ITEM-TABLE.
036200     ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD.
036300     ACCEPT  WS-RUN-TIME     FROM TIME.
036400
036500*-----------------------------------------------------------------
036600* Slurp the whole trolley file into the raw table; it never
036700* holds more than 40 distinct add-to-trolley lines in this shop.
036800*-----------------------------------------------------------------
036900 300-READ-WHOLE-TROLLEY.
037000     PERFORM 400-READ-ONE-TROLLEY-LINE
037100             UNTIL TROLLEY-EOF.
037200
037300*-----------------------------------------------------------------
037400* Call MERGE-LINES to group the raw trolley by PRODUCT-ID ahead
037500* of validation -- Business Rule: checkout groups before
037600* anything else.
037700*-----------------------------------------------------------------
037800 300-GROUP-TROLLEY-LINES.
037900     PERFORM 400-LOAD-MERGE-RAW-TABLE.
038000     CALL    "MERGE-LINES" USING WS-RAW-COUNT
038100                                  WS-MERGE-RAW-TABLE
038200                                  WS-GROUPED-COUNT
038300                                  WS-ORDER-ITEM-TABLE.
038400     PERFORM 400-COPY-GROUPED-LINE
038500             VARYING WS-VALIDATE-IDX FROM 1 BY 1
038600             UNTIL WS-VALIDATE-IDX > WS-GROUPED-COUNT.
038700
038800*-----------------------------------------------------------------
038900* Look one checkout line's PRODUCT-ID up on the master; not
039000* found becomes "Unknown product" with zero stock, found but
039100* short is reported with the master's real description and
039200* stock.  Either way, nothing is written back to PRODMAST on
039300* this pass.
039400*-----------------------------------------------------------------
039500 300-VALIDATE-ONE-LINE.
039600     MOVE    CO-PRODUCT-ID (WS-VALIDATE-IDX) TO PRODUCT-ID.
039700     READ    PRODUCT-FILE
039800             INVALID KEY
039900                 PERFORM 400-MARK-PRODUCT-UNKNOWN
040000             NOT INVALID KEY
040100                 PERFORM 400-MARK-PRODUCT-FOUND
040200                 IF  STOCK-QUANTITY <
040300                     CO-ORDERED-QUANTITY (WS-VALIDATE-IDX)
040400                     MOVE "N" TO CO-LINE-OK-SW (WS-VALIDATE-IDX)
040500                     MOVE "Y" TO CHECKOUT-FAILED-SW
040600                 ELSE
040700                     MOVE "Y" TO CO-LINE-OK-SW (WS-VALIDATE-IDX)
040800                 END-IF
040900     END-READ.
041000
041100*-----------------------------------------------------------------
041200* Re-check every line's sufficiency against the master as it
041300* stands right now -- no REWRITE happens in this paragraph at
041400* all, so this pass can run to completion and still leave the
041500* master untouched if any line turns out short.  Business Rule
041600* 7 guards against a concurrent checkout for another customer
041700* depleting stock between our validate pass and our commit --
041800* when that happens here, refresh CO-MASTER-STOCK/CO-DESCRIPTION
041900* the same way 400-MARK-PRODUCT-UNKNOWN/400-MARK-PRODUCT-FOUND
042000* do at validate-time, so 300-REPORT-ONE-SHORTAGE prints the
042100* stock actually on hand right now, not the stale validate-time
042200* count.
042300*-----------------------------------------------------------------
042400 300-RECHECK-ONE-LINE.
042500     MOVE    CO-PRODUCT-ID (WS-COMMIT-IDX) TO PRODUCT-ID.
042600     READ    PRODUCT-FILE
042700             INVALID KEY
042800                 MOVE "N" TO CO-LINE-OK-SW (WS-COMMIT-IDX)
042900                 MOVE "Unknown product"
043000                         TO CO-DESCRIPTION (WS-COMMIT-IDX)
043100                 MOVE ZERO
043200                         TO CO-MASTER-STOCK (WS-COMMIT-IDX)
043300                 MOVE "Y" TO CHECKOUT-FAILED-SW
043400             NOT INVALID KEY
043500                 MOVE PRODUCT-DESCRIPTION
043600                         TO CO-DESCRIPTION (WS-COMMIT-IDX)
043700                 MOVE STOCK-QUANTITY
043800                         TO CO-MASTER-STOCK (WS-COMMIT-IDX)
043900                 IF  STOCK-QUANTITY <
044000                     CO-ORDERED-QUANTITY (WS-COMMIT-IDX)
044100                     MOVE "N" TO CO-LINE-OK-SW (WS-COMMIT-IDX)
044200                     MOVE "Y" TO CHECKOUT-FAILED-SW
044300                 ELSE
044400                     MOVE "Y" TO CO-LINE-OK-SW (WS-COMMIT-IDX)
044500                 END-IF
044600     END-READ.
044700
044800*-----------------------------------------------------------------
044900* Deduct stock by a REWRITE for one line -- only reached when
045000* 300-RECHECK-ONE-LINE has already confirmed every grouped line
045100* sufficient, so every line processed here actually deducts.
045200*-----------------------------------------------------------------
045300 300-DEDUCT-ONE-LINE.
045400     MOVE    CO-PRODUCT-ID (WS-COMMIT-IDX) TO PRODUCT-ID.
045500     READ    PRODUCT-FILE.
045600     SUBTRACT CO-ORDERED-QUANTITY (WS-COMMIT-IDX)
045700         FROM STOCK-QUANTITY.
045800     REWRITE  PRODUCT-RECORD.
045900
046000*-----------------------------------------------------------------
046100* Write the shortage line for every checkout line that failed.
046200*-----------------------------------------------------------------
046300 300-REPORT-ONE-SHORTAGE.
046400     IF  NOT CO-LINE-OK (WS-VALIDATE-IDX)
046500         MOVE    CO-PRODUCT-ID (WS-VALIDATE-IDX)
046600                 TO  IS-PRODUCT-ID
046700         MOVE    CO-DESCRIPTION (WS-VALIDATE-IDX)
046800                 TO  IS-PRODUCT-DESCRIPTION
046900         MOVE    CO-MASTER-STOCK (WS-VALIDATE-IDX)
047000                 TO  IS-STOCK-QUANTITY
047100         MOVE    CO-ORDERED-QUANTITY (WS-VALIDATE-IDX)
047200                 TO  IS-ORDERED-QUANTITY
047300         WRITE   INSUFFICIENT-STOCK-LINE
047400         ADD     1   TO  WS-SHORTAGE-CNT
047500     END-IF.
047600
047700*-----------------------------------------------------------------
047800* Re-write TROLLEY.TXT with only the lines that passed, in the
047900* same ascending order they already carried.
048000*-----------------------------------------------------------------
048100 300-KEEP-ONE-OK-LINE.
048200     IF  CO-LINE-OK (WS-REMOVE-IDX)
048300         MOVE    CO-PRODUCT-ID (WS-REMOVE-IDX)       TO
048400                 TR-PRODUCT-ID-AGAIN
048500         MOVE    CO-ORDERED-QUANTITY (WS-REMOVE-IDX) TO
048600                 TR-ORDERED-QUANTITY-AGAIN
048700         WRITE   TROLLEY-LINE-RECORD-AGAIN
048800     END-IF.
048900
049000*-----------------------------------------------------------------
049100* Re-merge the raw (un-grouped) trolley lines into the order
049200* item list -- uses the same merge/sort rule as add-to-trolley,
049300* not the checkout table built above, so the printed order
049400* matches what the customer actually saw on the trolley screen.
049500*-----------------------------------------------------------------
049600 300-GROUP-ORDER-ITEMS.
049700     CALL    "MERGE-LINES" USING WS-RAW-COUNT
049800                                  WS-MERGE-RAW-TABLE
049900                                  WS-ORDER-ITEM-COUNT
050000                                  WS-ORDER-ITEM-TABLE.
050100
050200*-----------------------------------------------------------------
050300* This run's order number and timestamp text, built from the
050400* run date/time accepted at start-up.  Day-of-month and time-
050500* of-day are plenty to keep WS-NEXT-ORDER-ID unique for a
050600* single day's checkout run, and it stays within nine digits.
050700*-----------------------------------------------------------------
050800 300-ASSIGN-ORDER-ID.
050900     COMPUTE WS-NEXT-ORDER-ID = WS-RD-DAY   * 1000000 +
051000                                 WS-RT-HOUR  * 10000 +
051100                                 WS-RT-MINUTE * 100 +
051200                                 WS-RT-SECOND.
051300     STRING  WS-RD-YEAR   DELIMITED BY SIZE
051400             "-"          DELIMITED BY SIZE
051500             WS-RD-MONTH  DELIMITED BY SIZE
051600             "-"          DELIMITED BY SIZE
051700             WS-RD-DAY    DELIMITED BY SIZE
051800             " "          DELIMITED BY SIZE
051900             WS-RT-HOUR   DELIMITED BY SIZE
052000             ":"          DELIMITED BY SIZE
052100             WS-RT-MINUTE DELIMITED BY SIZE
052200             ":"          DELIMITED BY SIZE
052300             WS-RT-SECOND DELIMITED BY SIZE
052400             INTO WS-STAMP-TEXT.
052500
052600*-----------------------------------------------------------------
052700* Load ORDER-RECORD from the merged order item list.  This is
052800* the only place ORDER-STATE, the three timestamps, and the
052900* order lines are ever set for this order.
053000*-----------------------------------------------------------------
053100 300-LOAD-ORDER-RECORD.
053200     MOVE    WS-NEXT-ORDER-ID    TO  ORDER-ID.
053300     MOVE    "ORDERED"           TO  ORDER-STATE.
053400     MOVE    WS-STAMP-TEXT       TO  ORDERED-DATETIME
053500                                     PROGRESSING-DATETIME
053600                                     COLLECTED-DATETIME.
053700     MOVE    WS-ORDER-ITEM-COUNT TO  ORDER-LINE-COUNT.
053800     PERFORM 400-LOAD-ONE-ORDER-LINE
053900             VARYING WS-ORDER-LINE-IDX FROM 1 BY 1
054000             UNTIL WS-ORDER-LINE-IDX > WS-ORDER-ITEM-COUNT.
054100
054200*-----------------------------------------------------------------
054300 300-WRITE-ORDER-RECORD.
054400     OPEN    EXTEND  ORDER-FILE-OUT.
054500     WRITE   ORDER-RECORD.
054600     CLOSE   ORDER-FILE-OUT.
054700
054800*-----------------------------------------------------------------
054900* A successful checkout empties the live trolley -- the next
055000* session starts from an empty TROLLEY.TXT.
055100*-----------------------------------------------------------------
055200 300-EMPTY-THE-TROLLEY.
055300     OPEN    OUTPUT  TROLLEY-FILE-OUT-AGAIN.
055400     CLOSE   TROLLEY-FILE-OUT-AGAIN.
055500
055600*-----------------------------------------------------------------
055700 300-CLOSE-CHECKOUT-FILES.
055800     CLOSE   TROLLEY-FILE-IN
055900             PRODUCT-FILE
056000             SHORTAGE-FILE-OUT.
056100
056200******************************************************************
056300* Read one trolley line.  Business Rule: a zero or negative
056400* ordered quantity never reaches the checkout table at all.
056500*-----------------------------------------------------------------
056600 400-READ-ONE-TROLLEY-LINE.
056700     READ    TROLLEY-FILE-IN
056800             AT END
056900                 MOVE "Y" TO TROLLEY-EOF-SW
057000             NOT AT END
057100                 IF  TR-ORDERED-QUANTITY > ZERO
057200                     ADD     1   TO  WS-TROLLEY-RAW-COUNT
057300                     MOVE    TR-PRODUCT-ID       TO
057400                             WS-TR-PRODUCT-ID (WS-TROLLEY-RAW-COUNT)
057500                     MOVE    TR-ORDERED-QUANTITY TO
057600                             WS-TR-ORDERED-QUANTITY
057700                                 (WS-TROLLEY-RAW-COUNT)
057800                 END-IF
057900     END-READ.
058000
058100*-----------------------------------------------------------------
058200* Build the full-width merge table from the raw trolley lines --
058300* description/price/stock are filled in at validation time, not
058400* here.
058500*-----------------------------------------------------------------
058600 400-LOAD-MERGE-RAW-TABLE.
058700     MOVE    WS-TROLLEY-RAW-COUNT    TO  WS-RAW-COUNT.
058800     PERFORM 500-COPY-ONE-RAW-LINE
058900             VARYING WS-VALIDATE-IDX FROM 1 BY 1
059000             UNTIL WS-VALIDATE-IDX > WS-TROLLEY-RAW-COUNT.
059100
059200*-----------------------------------------------------------------
059300* MERGE-LINES returns its organised table through the same
059400* field layout as the trolley table in TROLLEY-UPDATE; copy it
059500* across into CHECKOUT-TABLE's own shape.
059600*-----------------------------------------------------------------
059700 400-COPY-GROUPED-LINE.
059800     MOVE    WS-OI-PRODUCT-ID (WS-VALIDATE-IDX)       TO
059900             CO-PRODUCT-ID (WS-VALIDATE-IDX).
060000     MOVE    WS-OI-ORDERED-QUANTITY (WS-VALIDATE-IDX) TO
060100             CO-ORDERED-QUANTITY (WS-VALIDATE-IDX).
060200     MOVE    "N"                                       TO
060300             CO-LINE-OK-SW (WS-VALIDATE-IDX)
060400             CO-FOUND-SW (WS-VALIDATE-IDX).
060500
060600*-----------------------------------------------------------------
060700* Rule: a PRODUCT-ID with no matching master record is reported
060800* as "Unknown product" and never counts as found.
060900*-----------------------------------------------------------------
061000 400-MARK-PRODUCT-UNKNOWN.
061100     MOVE    "N"               TO  CO-LINE-OK-SW (WS-VALIDATE-IDX).
061200     MOVE    "N"               TO  CO-FOUND-SW (WS-VALIDATE-IDX).
061300     MOVE    "Unknown product" TO  CO-DESCRIPTION (WS-VALIDATE-IDX).
061400     MOVE    ZERO              TO  CO-MASTER-STOCK (WS-VALIDATE-IDX).
061500     MOVE    "Y"               TO  CHECKOUT-FAILED-SW.
061600
061700*-----------------------------------------------------------------
061800 400-MARK-PRODUCT-FOUND.
061900     MOVE    "Y"                 TO  CO-FOUND-SW (WS-VALIDATE-IDX).
062000     MOVE    PRODUCT-DESCRIPTION TO  CO-DESCRIPTION (WS-VALIDATE-IDX).
062100     MOVE    UNIT-PRICE          TO  CO-UNIT-PRICE (WS-VALIDATE-IDX).
062200     MOVE    STOCK-QUANTITY      TO  CO-MASTER-STOCK (WS-VALIDATE-IDX).
062300
062400*-----------------------------------------------------------------
062500 400-LOAD-ONE-ORDER-LINE.
062600     MOVE    WS-OI-PRODUCT-ID (WS-ORDER-LINE-IDX)      TO
062700             OL-PRODUCT-ID (WS-ORDER-LINE-IDX).
062800     MOVE    WS-OI-DESCRIPTION (WS-ORDER-LINE-IDX)     TO
062900             OL-PRODUCT-DESCRIPTION (WS-ORDER-LINE-IDX).
063000     MOVE    WS-OI-UNIT-PRICE (WS-ORDER-LINE-IDX)      TO
063100             OL-UNIT-PRICE (WS-ORDER-LINE-IDX).
063200     MOVE    WS-OI-ORDERED-QUANTITY (WS-ORDER-LINE-IDX) TO
063300             OL-ORDERED-QUANTITY (WS-ORDER-LINE-IDX).
063400
063500*-----------------------------------------------------------------
063600 500-COPY-ONE-RAW-LINE.
063700     MOVE    WS-TR-PRODUCT-ID (WS-VALIDATE-IDX)       TO
063800             WS-MR-PRODUCT-ID (WS-VALIDATE-IDX).
063900     MOVE    WS-TR-ORDERED-QUANTITY (WS-VALIDATE-IDX) TO
064000             WS-MR-ORDERED-QUANTITY (WS-VALIDATE-IDX).
