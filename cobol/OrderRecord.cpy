000100******************************************************************
000200* ORDER-RECORD -- one completed checkout, written to ORDERS.TXT
000300*    by CHECKOUT-COMMIT and read back by ORDER-REPORT.  Item
000400*    list is a fixed table of 20 lines; ORDER-LINE-COUNT says how
000500*    many of the 20 are actually in use -- this shop does not
000600*    carry OCCURS DEPENDING ON records on its flat files, so the
000700*    unused trailing entries are left blank/zero rather than the
000800*    record shrinking.
000900*
001000*    11/18/98  amo  initial layout (req. HS-0032), 20-line cap
001100*                   taken from the catalogue screen's scroll
001200*                   limit.
001300*    01/06/99  bsk  Y2K -- all three timestamp fields are stored
001400*                   as full 4-digit-year text (YYYY-MM-DD
001500*                   HH:MM:SS), no 2-digit year anywhere in this
001600*                   record.
001700*    09/02/02  ecs  split ORDERED-DATETIME into date/time halves
001800*                   via redefinition for the receipt formatter.
001900******************************************************************
002000 01  ORDER-RECORD.
002100     05  ORDER-ID                    PIC S9(9).
002200     05  ORDER-STATE                 PIC X(11).
002300     05  ORDERED-DATETIME            PIC X(19).
002400     05  ORDERED-DATETIME-PARTS REDEFINES ORDERED-DATETIME.
002500         10  OD-DATE-PART             PIC X(10).
002600         10  FILLER                   PIC X(01).
002700         10  OD-TIME-PART              PIC X(08).
002800     05  PROGRESSING-DATETIME        PIC X(19).
002900     05  COLLECTED-DATETIME          PIC X(19).
003000     05  ORDER-LINE-COUNT            PIC S9(3).
003100     05  ORDER-LINES OCCURS 20 TIMES
003200                     INDEXED BY OL-IDX.
003300         10  OL-PRODUCT-ID            PIC X(04).
003400         10  OL-PRODUCT-DESCRIPTION   PIC X(30).
003500         10  OL-UNIT-PRICE            PIC S9(5)V99.
003600         10  OL-ORDERED-QUANTITY      PIC S9(5).
003700     05  FILLER                      PIC X(05).
