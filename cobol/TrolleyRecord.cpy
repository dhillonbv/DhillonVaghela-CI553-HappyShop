000100******************************************************************
000200* TROLLEY-LINE-RECORD -- one add-to-trolley action for a single
000300*    customer session.  Written by TROLLEY-UPDATE, consumed by
000400*    CHECKOUT-COMMIT.  Lines sharing a PRODUCT-ID have already
000500*    been merged by the time this file is written (see
000600*    MERGE-LINES) but CHECKOUT-COMMIT groups again on its own
000700*    input in case two sessions were concatenated onto one file.
000800*
000900*    11/02/98  amo  initial layout (req. HS-0031).
001000*    04/14/99  nc   added TR-PRODUCT-ID-NUMERIC redefinition for
001100*                   the same reason as PRODMAST's.
001200******************************************************************
001300 01  TROLLEY-LINE-RECORD.
001400     05  TR-PRODUCT-ID               PIC X(04).
001500     05  TR-PRODUCT-ID-NUMERIC REDEFINES TR-PRODUCT-ID
001600                                     PIC 9(04).
001700     05  TR-ORDERED-QUANTITY         PIC S9(5).
001800     05  FILLER                      PIC X(05).
